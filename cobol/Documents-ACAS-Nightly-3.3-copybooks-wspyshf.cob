000100* *******************************************
000110*                                          *
000120*  Record Definition For Shift File        *
000130*                                          *
000140*     Uses Shift-User-Id + Shift-Date      *
000150*     as logical key, descending by date   *
000160* *******************************************
000170*  File size 99 bytes.
000180*
000190* THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210* 22/11/25 vbc - Created from wspypay skeleton.
000220* 29/11/25 vbc - Added Ot- fields, was pricing O/T off to one side.
000230* 03/12/25 vbc - Shift-Type-Name added - Hebrew text carried on rec
000240*                so roll-up and register do not need to re-read
000250*                Shift-Type-File every time.
000260* 14/01/26 vbc - Shift-Tip-Amount added per Accounts request.
000270*
000280 01  PY-Shift-Record.
000281*    Shift-Date          ccyymmdd.
000282*    Shift-Start-Time    hhmm, 24 hr clock.
000283*    Shift-End-Time      hhmm, may be earlier than start (overnight).
000284*    Shift-Type-Name     Hebrew display name, carried on the record.
000290     03  Shift-Id              pic 9(9)      comp.
000300     03  Shift-User-Id         pic x(30).
000310     03  Shift-Date            pic 9(8)      comp.
000320     03  Shift-Start-Time      pic 9(4)      comp.
000330     03  Shift-End-Time        pic 9(4)      comp.
000340     03  Shift-Type-Code       pic x(10).
000350     03  Shift-Type-Name       pic x(30).
000360     03  Shift-Hours           pic s9(3)v99  comp-3.
000370     03  Shift-Salary          pic s9(7)v99  comp-3.
000380     03  Shift-Ot-Hours        pic s9(3)v99  comp-3.
000390     03  Shift-Ot-Rate         pic s9(5)v99  comp-3.
000400     03  Shift-Ot-Salary       pic s9(7)v99  comp-3.
000410     03  Shift-Tip-Amount      pic s9(5)v99  comp-3.
000420     03  filler                pic x(9).
000430*
