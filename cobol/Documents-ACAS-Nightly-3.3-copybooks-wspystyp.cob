000100* *******************************************
000110*                                          *
000120*  Record Definition For Shift Type File   *
000130*     Uses Styp-Code as key                *
000140*     Small reference table, 3-10 rows,    *
000150*     loaded whole into WS at Start of Day *
000160* *******************************************
000170*  File size 66 bytes.
000180*
000190* 22/11/25 vbc - Created from wspyact skeleton.
000200* 09/12/25 vbc - Styp-Sort-Order added, default 100, for display order
000210*                on the worker's shift list.
000220*
000230 01  PY-Shift-Type-Record.
000231*    Styp-Name-He           Hebrew display name.
000232*    Styp-Default-Start/End hhmm, 24 hr clock.
000233*    Styp-Sort-Order        default 100.
000240     03  Styp-Code              pic x(10).
000250     03  Styp-Name-He           pic x(30).
000260     03  Styp-Default-Start     pic 9(4)     comp.
000270     03  Styp-Default-End       pic 9(4)     comp.
000280     03  Styp-Default-Hours     pic s9(3)v99 comp-3.
000290     03  Styp-Base-Rate         pic s9(5)v99 comp-3.
000300     03  Styp-Unpaid-Break-Min  pic 9(4)     comp.
000310     03  Styp-Sort-Order        pic 9(3)     comp.
000320     03  filler                 pic x(9).
000330*
