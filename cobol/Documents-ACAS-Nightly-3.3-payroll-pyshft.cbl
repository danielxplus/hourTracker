000100* ****************************************************************
000110*                                                               *
000120*               Payroll    Shift Hours & Salary                 *
000130*                    Calculation Chain Step                     *
000140*                                                               *
000150* ****************************************************************
000160*
000170 identification          division.
000180* ================================
000190*
000200* **
000210      program-id.         pyshft.
000220* **
000230*    Author.             V B Coen FBCS, FIDM, FIDPM, 24/11/1985.
000240*                        For Applewood Computers.
000250*    Installation.       Applewood Computers, Bexleyheath, Kent.
000260*    Date-Written.       24/11/1985.
000270*    Date-Compiled.
000280*    Security.           Copyright (C) 1985-2026 & later, Vincent Bryan Coen.
000290*                        Distributed under the GNU General Public License.
000300*                        See the file COPYING for details.
000310* **
000320*    Remarks.            Per shift worked hours, overtime and
000330*                        salary calculation.  Run nightly and on
000340*                        demand (clock-in / clock-out, tip update).
000350*                        Does NOT apply the Shabbat premium - see
000360*                        pyshbt for that, kept deliberately separate,
000370*                        see note at ZZ330.
000380* **
000390*    Called modules.     pydatex.  Not used this version, kept linked
000400*                        in for the day-of-week test once shift
000410*                        templates carry a "closed day" flag - vbc.
000420* **
000430*    Files used :
000440*                        shift.dat.     Shift detail, I-O, rewritten.
000450*                        shtype.dat.    Shift type table, loaded to WS.
000460*                        uset.dat.      Worker rate table, loaded to WS.
000470* **
000480*    Error messages used.
000490* Program specific:
000500*                        PS001 - 3.
000510* **
000520*    Version.            See Prog-Name in WS.
000530* ****
000540*
000550* Changes:
000560* 24/11/85 vbc - 1.0.00 Created.
000570* 29/11/25 vbc - 1.0.01 Added O/T rate resolution chain, was flat
000580*                1.25 x base rate with no override, Payroll queried.
000590* 09/12/25 vbc - 1.0.02 Shift-Type-Name lookup added, worker screen
000600*                wants the Hebrew label, not just the code.
000610* 02/01/26 vbc - 1.0.03 Fallback rate of 51.00 when no rate on file,
000620*                per memo from Accounts dated 18/12/25.
000630* 16/01/26 vbc       Copyright notice update superseding all previous notices.
000640* 10/02/26 vbc - 1.0.04 O/T rate resolution pulled out of the Uset
000650*                table search and given its own paragraph ZZ323 -
000660*                it was running on every pass of the search instead
000670*                of once after the worker's row was found, so it was
000680*                locking in the default rate's 1.25x O/T on most
000690*                workers.  Found on code review, fixed before it hit
000700*                payroll.
000710* **
000720*
000730* *************************************************************************
000740* Copyright Notice.
000750* ****************
000760*
000770* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000780*
000790* These files and programs are part of the Applewood Computers Accounting
000800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000810*
000820* This program is now free software; you can redistribute it and/or modify it
000830* under the terms of the GNU General Public License as published by the
000840* Free Software Foundation; version 3 and later as revised for personal
000850* usage only and that includes for use within a business but without
000860* repackaging or for Resale in any way.
000870*
000880* ACAS is distributed in the hope that it will be useful, but WITHOUT
000890* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000910* for more details.
000920*
000930* *************************************************************************
000940*
000950 environment             division.
000960* ================================
000970*
000980 configuration            section.
000990 special-names.
001000     c01 is Top-Of-Form.
001010     class Ps-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001020     switch UPSI-0 is Ps-Test-Switch.
001030*
001040 input-output            section.
001050 file-control.
001060     select  Shift-File       assign to  "SHIFT-FILE"
001070                               organization  is  line sequential
001080                               file status   is  Ps-Shift-Status.
001090     select  Shift-Type-File  assign to  "SHIFT-TYPE-FILE"
001100                               organization  is  line sequential
001110                               file status   is  Ps-Styp-Status.
001120     select  User-Settings-File  assign to  "USER-SETTINGS-FILE"
001130                               organization  is  line sequential
001140                               file status   is  Ps-Uset-Status.
001150*
001160 data                    division.
001170* ================================
001180*
001190 file                    section.
001200*
001210 fd  Shift-File.
001220 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyshf.cob".
001230*
001240 fd  Shift-Type-File.
001250 copy "Documents-ACAS-Nightly-3.3-copybooks-wspystyp.cob".
001260*
001270 fd  User-Settings-File.
001280 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyuset.cob".
001290*
001300 working-storage         section.
001310* -----------------------
001320*
001330 77  Prog-Name           pic x(15)    value "PYSHFT (1.0.04)".
001340*
001350 01  WS-Status-Block.
001360     03  Ps-Shift-Status     pic xx.
001370     03  Ps-Styp-Status      pic xx.
001380     03  Ps-Uset-Status      pic xx.
001390     03  filler              pic x(6).
001400*
001410 01  WS-Control-Fields.
001420     03  Ws-Styp-Count       pic 999      comp.
001430     03  Ws-Uset-Count       pic 9(5)     comp.
001440     03  Ws-Sub              pic 9(5)     comp.
001450     03  Ws-Rec-Cnt          pic 9(7)     comp.
001460     03  Ws-Styp-Eof         pic x.
001461         88  Ws-Styp-At-Eof      value "Y".
001470     03  Ws-Uset-Eof         pic x.
001471         88  Ws-Uset-At-Eof      value "Y".
001480     03  Ws-Shift-Eof        pic x.
001481         88  Ws-Shift-At-Eof     value "Y".
001490     03  filler              pic x(3).
001500*
001510* Shift type table, loaded whole from Shift-Type-File at Start of
001520* Day, small reference data 3-10 rows per the File notes.
001530*
001540 01  WS-Styp-Table.
001550     03  WS-Styp-Occ                occurs 20.
001560         05  WS-Styp-Code        pic x(10).
001570         05  WS-Styp-Name        pic x(30).
001580 01  WS-Styp-Table-R  redefines  WS-Styp-Table.
001590     03  filler              pic x(800).
001600*
001610* Worker rate table, loaded whole from User-Settings-File - may
001620* need converting to an indexed file if the workforce gets much
001630* bigger than this, noted for py900 review.
001640*
001650 01  WS-Uset-Table.
001660     03  WS-Uset-Occ                occurs 500.
001670         05  WS-Uset-Id           pic x(30).
001680         05  WS-Uset-Rate         pic s9(5)v99 comp-3.
001690         05  WS-Uset-Ot-Rate      pic s9(5)v99 comp-3.
001700 01  WS-Uset-Table-R  redefines  WS-Uset-Table.
001710     03  filler              pic x(20000).
001720*
001730* Working Date/Time split fields for the start/end clock Times.
001740*
001750 01  WS-Start-Time.
001760     03  WS-Start-Hh         pic 99.
001770     03  WS-Start-Mm         pic 99.
001780 01  WS-Start-Time9  redefines  WS-Start-Time  pic 9(4).
001790*
001800 01  WS-End-Time.
001810     03  WS-End-Hh           pic 99.
001820     03  WS-End-Mm           pic 99.
001830 01  WS-End-Time9  redefines  WS-End-Time  pic 9(4).
001840*
001850 01  WS-Calc-Fields.
001860     03  Ws-Start-Minutes    pic s9(5)     comp.
001870     03  Ws-End-Minutes      pic s9(5)     comp.
001880     03  Ws-Worked-Minutes   pic s9(5)     comp.
001890     03  Ws-Worked-Hours     pic s9(3)v99  comp-3.
001900     03  Ws-Resolved-Rate    pic s9(5)v99  comp-3.
001910     03  Ws-Resolved-Ot-Rate pic s9(5)v99  comp-3.
001920     03  Ws-Base-Salary      pic s9(7)v99  comp-3.
001930     03  Ws-Found-Flag       pic x.
001931         88  Ws-Found            value "Y".
001932         88  Ws-Not-Found        value "N".
001940     03  filler              pic x(5).
001950*
001960 01  Error-Messages.
001970     03  PS001               pic x(30) value "PS001 Shift-File not found -".
001980     03  PS002               pic x(36) value "PS002 Shift-Type-File not found -".
001990     03  PS003               pic x(38) value "PS003 User-Settings-File not found -".
002000*
002010 01  Error-Code              pic 999.
002020*
002030 linkage                 section.
002040* ***************
002050*
002060 copy "Documents-ACAS-Nightly-3.3-copybooks-pycall.cob".
002070*
002080 procedure division using  WS-Calling-Data.
002090* =========================================
002100*
002110 AA000-Main.
002120     move     zero  to  WS-Term-Code.
002130     perform  BB010-Load-Reference-Tables.
002140     if       WS-Term-Code  not =  zero
002150              goback  returning  WS-Term-Code.
002160*
002170     perform  BB050-Process-Shifts.
002180     close    Shift-File.
002190     goback   returning  zero.
002200*
002210 AA000-Exit.
002220     exit.
002230*
002240* *************************************************
002250*   Load Shift Type & Worker Rate Reference       *
002260*   Tables Into WS - small files, read once       *
002270* *************************************************
002280*
002290 BB010-Load-Reference-Tables.
002300     move     zero  to  Ws-Styp-Count  Ws-Uset-Count.
002310*
002320     open     input  Shift-Type-File.
002330     if       Ps-Styp-Status  not =  "00"
002340              display  PS002  Ps-Styp-Status
002350              move     1  to  WS-Term-Code
002360              go to    BB010-Exit.
002370     move     "N"  to  Ws-Styp-Eof.
002380     read     Shift-Type-File  next record
002390              at end  move  "Y"  to  Ws-Styp-Eof.
002400     perform  BB011-Read-Styp-Record  thru  BB011-Exit
002410              until  Ws-Styp-At-Eof.
002420     close    Shift-Type-File.
002430*
002440     open     input  User-Settings-File.
002450     if       Ps-Uset-Status  not =  "00"
002460              display  PS003  Ps-Uset-Status
002470              move     1  to  WS-Term-Code
002480              go to    BB010-Exit.
002490     move     "N"  to  Ws-Uset-Eof.
002500     read     User-Settings-File  next record
002510              at end  move  "Y"  to  Ws-Uset-Eof.
002520     perform  BB012-Read-Uset-Record  thru  BB012-Exit
002530              until  Ws-Uset-At-Eof.
002540     close    User-Settings-File.
002550*
002560 BB010-Exit.
002570     exit.
002580*
002590* *************************************************
002600*   Out-of-line body for the Shift-Type-File read  *
002610*   loop above - one pass per PERFORM.             *
002620* *************************************************
002630*
002640 BB011-Read-Styp-Record.
002650     if       Ps-Styp-Status  not =  "00"
002660              move  "Y"  to  Ws-Styp-Eof
002670              go to  BB011-Exit.
002680     add      1  to  Ws-Styp-Count.
002690     move     Styp-Code     to  WS-Styp-Code (Ws-Styp-Count).
002700     move     Styp-Name-He  to  WS-Styp-Name (Ws-Styp-Count).
002710     read     Shift-Type-File  next record
002720              at end  move  "Y"  to  Ws-Styp-Eof.
002730*
002740 BB011-Exit.
002750     exit.
002760*
002770* *************************************************
002780*   Out-of-line body for the User-Settings-File    *
002790*   read loop above.                               *
002800* *************************************************
002810*
002820 BB012-Read-Uset-Record.
002830     if       Ps-Uset-Status  not =  "00"
002840              move  "Y"  to  Ws-Uset-Eof
002850              go to  BB012-Exit.
002860     add      1  to  Ws-Uset-Count.
002870     move     Uset-User-Id      to  WS-Uset-Id (Ws-Uset-Count).
002880     move     Uset-Hourly-Rate  to  WS-Uset-Rate (Ws-Uset-Count).
002890     move     Uset-OT-Hourly-Rate
002900                                to  WS-Uset-Ot-Rate (Ws-Uset-Count).
002910     read     User-Settings-File  next record
002920              at end  move  "Y"  to  Ws-Uset-Eof.
002930*
002940 BB012-Exit.
002950     exit.
002960*
002970* *************************************************
002980*   Process Shift-File, one record in, one        *
002990*   record back out via Rewrite.                  *
003000* *************************************************
003010*
003020 BB050-Process-Shifts.
003030     move     zero  to  Ws-Rec-Cnt.
003040     open     i-o  Shift-File.
003050     if       Ps-Shift-Status  not =  "00"
003060              display  PS001  Ps-Shift-Status
003070              go to    BB050-Exit.
003080*
003090     move     "N"  to  Ws-Shift-Eof.
003100     read     Shift-File  next record
003110              at end  move  "Y"  to  Ws-Shift-Eof.
003120     perform  BB051-Process-Shift-Record  thru  BB051-Exit
003130              until  Ws-Shift-At-Eof.
003140*
003150 BB050-Exit.
003160     exit.
003170*
003180* *************************************************
003190*   Out-of-line body for the Shift-File read/     *
003200*   price/rewrite loop above.                     *
003210* *************************************************
003220*
003230 BB051-Process-Shift-Record.
003240     if       Ps-Shift-Status  not =  "00"
003250              move  "Y"  to  Ws-Shift-Eof
003260              go to  BB051-Exit.
003270     add      1  to  Ws-Rec-Cnt.
003280     perform  ZZ310-Worked-Hours.
003290     perform  ZZ320-Resolve-Rates.
003300     perform  ZZ330-Price-Shift.
003310     rewrite  PY-Shift-Record.
003320     read     Shift-File  next record
003330              at end  move  "Y"  to  Ws-Shift-Eof.
003340*
003350 BB051-Exit.
003360     exit.
003370*
003380* *************************************************
003390*   Worked Hours - BR section 3.1                *
003400*   End time numerically before Start time means  *
003410*   the shift runs past midnight, add a day.      *
003420* *************************************************
003430*
003440 ZZ310-Worked-Hours.
003450     move     Shift-Start-Time  to  WS-Start-Time9.
003460     move     Shift-End-Time    to  WS-End-Time9.
003470     compute  Ws-Start-Minutes = (WS-Start-Hh * 60) + WS-Start-Mm.
003480     compute  Ws-End-Minutes   = (WS-End-Hh   * 60) + WS-End-Mm.
003490     if       Ws-End-Minutes  <  Ws-Start-Minutes
003500              add  1440  to  Ws-End-Minutes.
003510     compute  Ws-Worked-Minutes = Ws-End-Minutes - Ws-Start-Minutes.
003520     compute  Ws-Worked-Hours   = Ws-Worked-Minutes / 60.
003530*
003540 ZZ310-Exit.
003550     exit.
003560*
003570* *************************************************
003580*   Resolve Base & Overtime Rates - BR 3.2 / 3.3  *
003590* *************************************************
003600*
003610 ZZ320-Resolve-Rates.
003620     move     "N"  to  Ws-Found-Flag.
003630     move     51.00  to  Ws-Resolved-Rate.
003640     move     zero   to  Ws-Resolved-Ot-Rate.
003650*
003660*    (Ws-Sub 1 probe left harmless if the table is empty.)
003670     move     Shift-Type-Code  to  WS-Styp-Code (1).
003680     move     spaces           to  Shift-Type-Name.
003690     perform  ZZ321-Find-Styp  thru  ZZ321-Exit
003700              varying  Ws-Sub  from  1  by  1
003710              until    Ws-Sub  >  Ws-Styp-Count.
003720*
003730     move     "N"  to  Ws-Found-Flag.
003740     perform  ZZ322-Find-Uset  thru  ZZ322-Exit
003750              varying  Ws-Sub  from  1  by  1
003760              until    Ws-Sub  >  Ws-Uset-Count.
003770*
003780     perform  ZZ323-Resolve-Ot-Rate.
003790*
003800 ZZ320-Exit.
003810     exit.
003820*
003830* Out-of-line search bodies for the two table lookups above - once a
003840* match is found, the table index is forced past the limit so the
003850* next UNTIL test ends the PERFORM, same effect as "exit perform".
003860*
003870 ZZ321-Find-Styp.
003880     if       WS-Styp-Code (Ws-Sub)  =  Shift-Type-Code
003890              move  WS-Styp-Name (Ws-Sub)  to  Shift-Type-Name
003900              move  "Y"  to  Ws-Found-Flag
003910              move  Ws-Styp-Count  to  Ws-Sub.
003920 ZZ321-Exit.
003930     exit.
003940*
003950 ZZ322-Find-Uset.
003960     if       WS-Uset-Id (Ws-Sub)  =  Shift-User-Id
003970              move  "Y"  to  Ws-Found-Flag
003980              if    WS-Uset-Rate (Ws-Sub)  >  zero
003990                    move  WS-Uset-Rate (Ws-Sub)  to  Ws-Resolved-Rate
004000              end-if
004010              if    WS-Uset-Ot-Rate (Ws-Sub)  >  zero
004020                    move  WS-Uset-Ot-Rate (Ws-Sub)
004030                                      to  Ws-Resolved-Ot-Rate
004040              end-if
004050              move  Ws-Uset-Count  to  Ws-Sub.
004060 ZZ322-Exit.
004070     exit.
004080*
004090* Overtime rate resolution order - explicit rate on the record wins,
004100* then the worker's configured O/T rate, then 1.25 x base - BR 3.3.
004110* Runs ONCE, after both table searches above have completed - it must
004120* NOT sit inside the ZZ322 search body, a rate resolved on table row 1
004130* of User-Settings would otherwise get locked in before the worker's
004140* own row is even reached - fault found on review, see change log.
004150*
004160 ZZ323-Resolve-Ot-Rate.
004170     if       Shift-Ot-Rate  >  zero
004180              continue
004190     else
004200       if     Ws-Resolved-Ot-Rate  >  zero
004210              move  Ws-Resolved-Ot-Rate  to  Shift-Ot-Rate
004220       else
004230              compute  Shift-Ot-Rate  rounded = Ws-Resolved-Rate * 1.25
004240       end-if
004250     end-if.
004260*
004270 ZZ323-Exit.
004280     exit.
004290*
004300* *************************************************
004310*   Price The Shift - BR 3.4 / 3.5 / 3.6 / 3.7    *
004320*                                                 *
004330*  Does NOT apply the Shabbat premium - that is   *
004340*  pyshbt's job, run as a separate chain step on   *
004350*  the same Shift-File.  Keep it that way - two   *
004360*  independent rate computations over the same    *
004370*  hours, do not be tempted to merge them in here. *
004380* *************************************************
004390*
004400 ZZ330-Price-Shift.
004410     compute  Ws-Base-Salary  rounded =
004420              Ws-Worked-Hours  *  Ws-Resolved-Rate.
004430*
004440     if       Shift-Ot-Hours  >  zero  and  Shift-Ot-Rate  >  zero
004450              compute  Shift-Ot-Salary  rounded =
004460                       Shift-Ot-Hours  *  Shift-Ot-Rate
004470     else
004480              move     zero  to  Shift-Ot-Hours
004490                                  Shift-Ot-Rate
004500                                  Shift-Ot-Salary
004510     end-if.
004520*
004530     compute  Shift-Salary  rounded = Ws-Base-Salary + Shift-Ot-Salary.
004540     compute  Shift-Hours   rounded = Ws-Worked-Hours + Shift-Ot-Hours.
004550*
004560 ZZ330-Exit.
004570     exit.
