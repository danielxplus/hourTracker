000100* ****************************************************************
000110*                                                               *
000120*              Payroll   Israeli Net Salary Breakdown            *
000130*                    Tax Calculation Chain Step                  *
000140*                                                               *
000150* ****************************************************************
000160*
000170 identification          division.
000180* ================================
000190*
000200* **
000210      program-id.         pytaxn.
000220* **
000230*    Author.             V B Coen FBCS, FIDM, FIDPM, 02/02/1986.
000240*                        For Applewood Computers.
000250*    Installation.       Applewood Computers, Bexleyheath, Kent.
000260*    Date-Written.       02/02/1986.
000270*    Date-Compiled.
000280*    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
000290*                        Distributed under the GNU General Public License.
000300*                        See the file COPYING for details.
000310* **
000320*    Remarks.            Pension, study fund, Bituach Leumi/health
000330*                        tax and progressive income tax, one request
000340*                        at a time - started from pyrgstr but this is
000350*                        a plain calculator, no RW print needed, see
000360*                        note of 05/12/25 below.
000370* **
000380*    Called modules.     pydatex, function 2 - whole months between
000390*                        discharge Date and as-of Date, for the
000400*                        ex-soldier credit point test only.
000410* **
000420*    Files used :
000430*                        taxreq.dat.    Tax Calc Request, input.
000440*                        netsal.dat.    Net Salary Breakdown, output.
000450* **
000460*    Error messages used.
000470* Program specific:
000480*                        PT001 - 2.
000490* **
000500*    Version.            See Prog-Name in WS.
000510* ****
000520*
000530* Changes:
000540* 02/02/86 vbc - 1.0.00 Created.
000550* 05/12/25 vbc - 1.0.01 Dropped the Report Writer layout inherited
000560*                from pyrgstr - Wages confirmed there is no printed
000570*                register for this step, request in, breakdown out.
000580* 11/12/25 vbc - 1.0.02 Bracket loop re-done to floor each bracket's
000590*                taxable amount at zero once gross is used up by the
000600*                lower brackets - was going negative on the top
000610*                bracket for a low earner, see fault PR-1201.
000620* 20/12/25 vbc - 1.0.03 Credit points no longer rounded to currency,
000630*                only the monetary discount is - Payroll queried why
000640*                2.25 was printing as 2.30.
000650* 16/01/26 vbc       Copyright notice update superseding all previous notices.
000660* **
000670*
000680* *************************************************************************
000690* Copyright Notice.
000700* ****************
000710*
000720* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000730*
000740* These files and programs are part of the Applewood Computers Accounting
000750* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000760*
000770* This program is now free software; you can redistribute it and/or modify it
000780* under the terms of the GNU General Public License as published by the
000790* Free Software Foundation; version 3 and later as revised for personal
000800* usage only and that includes for use within a business but without
000810* repackaging or for Resale in any way.
000820*
000830* ACAS is distributed in the hope that it will be useful, but WITHOUT
000840* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000850* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000860* for more details.
000870*
000880* *************************************************************************
000890*
000900 environment             division.
000910* ================================
000920*
000930 configuration            section.
000940 special-names.
000950     c01 is Top-Of-Form.
000960     class Pt-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000970     switch UPSI-0 is Pt-Test-Switch.
000980*
000990 input-output            section.
001000 file-control.
001010     select  Tax-Request-File  assign to  "TAX-REQUEST-FILE"
001020                               organization  is  line sequential
001030                               file status   is  Pt-Tcr-Status.
001040     select  Net-Salary-File   assign to  "NET-SALARY-FILE"
001050                               organization  is  line sequential
001060                               file status   is  Pt-Nsb-Status.
001070*
001080 data                    division.
001090* ================================
001100*
001110 file                    section.
001120*
001130 fd  Tax-Request-File.
001140 copy "Documents-ACAS-Nightly-3.3-copybooks-wspytcr.cob".
001150*
001160 fd  Net-Salary-File.
001170 copy "Documents-ACAS-Nightly-3.3-copybooks-wspynsb.cob".
001180*
001190 working-storage         section.
001200* -----------------------
001210*
001220 77  Prog-Name           pic x(15)    value "PYTAXN (1.0.03)".
001230*
001240* Bracket table and statutory constants - amend the copybook, not
001250* this program, each time the Finance Ministry re-publishes them.
001260*
001270 copy "Documents-ACAS-Nightly-3.3-copybooks-wspybrk.cob".
001280*
001290 01  WS-Status-Block.
001300     03  Pt-Tcr-Status       pic xx.
001310     03  Pt-Nsb-Status       pic xx.
001320     03  filler              pic x(8).
001330*
001340 01  WS-Control-Fields.
001350     03  Ws-Rec-Cnt          pic 9(7)     comp.
001360     03  Ws-Sub              pic 9         comp.
001370     03  Ws-Tcr-Eof          pic x.
001380         88  Ws-Tcr-At-Eof       value "Y".
001390     03  filler              pic x(5).
001400*
001410 01  WS-Calc-Fields.
001420     03  Ws-Gross-Tax          pic s9(7)v99  comp-3.
001430     03  Ws-Gross-Tax-Dump     redefines  Ws-Gross-Tax     pic x(5).
001440     03  Ws-Bracket-Taxable    pic s9(7)v99  comp-3.
001450     03  Ws-Bracket-Tax-Dump   redefines  Ws-Bracket-Taxable  pic x(5).
001460     03  Ws-Prev-Ceiling       pic s9(7)v99  comp-3.
001470     03  Ws-Prev-Ceiling-Dump  redefines  Ws-Prev-Ceiling  pic x(5).
001480     03  Ws-Credit-Points      pic s9(1)v99  comp-3.
001490     03  Ws-Credit-Discount    pic s9(7)v99  comp-3.
001500     03  Ws-Whole-Months       pic s9(5)     comp.
001510     03  filler                pic x(6).
001520*
001530* Dump views above are for the abend walk-back only, see the
001540* equivalent habit on the date-split groups in pysumry - vbc.
001550*
001560* Calling area for pydatex, function 2 only used by this step.
001570*
001580 01  WS-Date-Work.
001590     03  Px-Function        pic 9       comp.
001600     03  Px-Date-1          pic 9(8)    comp.
001610     03  Px-Date-2          pic 9(8)    comp.
001620     03  Px-Julian-Day      pic s9(9)   comp.
001630     03  Px-Day-Of-Week     pic 9       comp.
001640     03  Px-Whole-Months    pic s9(5)   comp.
001650*
001660 01  Error-Messages.
001670     03  PT001               pic x(34) value "PT001 Tax-Request-File not found -".
001680     03  PT002               pic x(33) value "PT002 Net-Salary-File not found -".
001690*
001700 linkage                 section.
001710* ***************
001720*
001730 copy "Documents-ACAS-Nightly-3.3-copybooks-pycall.cob".
001740*
001750 procedure division using  WS-Calling-Data.
001760* =========================================
001770*
001780 AA000-Main              section.
001790*****************************
001800     move     zero  to  WS-Term-Code  Ws-Rec-Cnt.
001810     open     input  Tax-Request-File.
001820     if       Pt-Tcr-Status  not =  "00"
001830              display  PT001  Pt-Tcr-Status
001840              move     1  to  WS-Term-Code
001850              goback   returning  WS-Term-Code.
001860*
001870     open     output  Net-Salary-File.
001880     if       Pt-Nsb-Status  not =  "00"
001890              display  PT002  Pt-Nsb-Status
001900              close    Tax-Request-File
001910              move     1  to  WS-Term-Code
001920              goback   returning  WS-Term-Code.
001930*
001940     move     "N"  to  Ws-Tcr-Eof.
001950     read     Tax-Request-File  next record
001960              at end  move  "Y"  to  Ws-Tcr-Eof.
001970     perform  AA050-Process-Requests  thru  AA050-Exit
001980              until  Ws-Tcr-At-Eof.
001990     close    Tax-Request-File  Net-Salary-File.
002000     goback   returning  zero.
002010*
002020 AA000-Exit.
002030     exit     section.
002040*
002050* *************************************************
002060*   Process Tax-Request-File, one request in,    *
002070*   one breakdown out.                            *
002080* *************************************************
002090*
002100 AA050-Process-Requests  section.
002110*****************************
002120     if       Pt-Tcr-Status  not =  "00"
002130              move  "Y"  to  Ws-Tcr-Eof
002140              go to  AA050-Exit.
002150     add      1  to  Ws-Rec-Cnt.
002160     move     Tcr-Gross-Salary  to  Nsb-Gross-Salary.
002170     perform  ZZ200-Pension-Study-Fund.
002180     perform  ZZ210-Bituach-Leumi.
002190     if       Tcr-Pays-Tax-Yes
002200              perform  ZZ220-Income-Tax-Brackets
002210              perform  ZZ230-Credit-Points
002220     else
002230              move     zero  to  Nsb-Income-Tax-Deduction
002240                                  Nsb-Credit-Points
002250                                  Nsb-Credit-Discount
002260     end-if.
002270     perform  ZZ240-Round-Breakdown.
002280     write    PY-Net-Salary-Record.
002290     read     Tax-Request-File  next record
002300              at end  move  "Y"  to  Ws-Tcr-Eof.
002310*
002320 AA050-Exit.
002330     exit     section.
002340*
002350* *************************************************
002360*   Pension & Study Fund - BR 2.1 / 2.2           *
002370* *************************************************
002380*
002390 ZZ200-Pension-Study-Fund  section.
002400*****************************
002410     move     zero  to  Nsb-Pension-Deduction
002420                         Nsb-Study-Fund-Deduction.
002430     if       Tcr-Pension-Yes
002440              compute  Nsb-Pension-Deduction  rounded =
002450                       Tcr-Gross-Salary  *  Brk-Pension-Pcent.
002460     if       Tcr-Study-Fund-Yes
002470              compute  Nsb-Study-Fund-Deduction  rounded =
002480                       Tcr-Gross-Salary  *  Brk-Study-Fund-Pcent.
002490*
002500 ZZ200-Exit.
002510     exit     section.
002520*
002530* *************************************************
002540*   Bituach Leumi + Health Tax - BR 2.3           *
002550* *************************************************
002560*
002570 ZZ210-Bituach-Leumi      section.
002580*****************************
002590     if       Tcr-Gross-Salary  <=  Brk-Bl-Split-Point
002600              compute  Nsb-Bituach-Leumi-Deduction  rounded =
002610                       Tcr-Gross-Salary  *  Brk-Bl-Low-Rate
002620     else
002630              compute  Nsb-Bituach-Leumi-Deduction  rounded =
002640                       (Brk-Bl-Split-Point  *  Brk-Bl-Low-Rate)  +
002650                       ((Tcr-Gross-Salary - Brk-Bl-Split-Point)  *
002660                        Brk-Bl-High-Rate)
002670     end-if.
002680*
002690 ZZ210-Exit.
002700     exit     section.
002710*
002720* *************************************************
002730*   Progressive Income Tax Brackets - BR 2.4      *
002740*   Each bracket's taxable slice is MIN(gross,    *
002750*   ceiling) less the previous ceiling, floored   *
002760*   at zero once gross is used up - see change     *
002770*   of 11/12/25 above, do not remove the if-low.   *
002780* *************************************************
002790*
002800 ZZ220-Income-Tax-Brackets  section.
002810*****************************
002820     move     zero  to  Ws-Gross-Tax  Ws-Prev-Ceiling.
002830     perform  ZZ221-Price-Bracket  thru  ZZ221-Exit
002840              varying  Ws-Sub  from  1  by  1
002850              until    Ws-Sub  >  6.
002860*
002870 ZZ220-Exit.
002880     exit     section.
002890*
002900* *************************************************
002910*   Out-of-line body for the bracket-table loop    *
002920*   above - every bracket is priced, no early      *
002930*   exit needed here.                               *
002940* *************************************************
002950*
002960 ZZ221-Price-Bracket.
002970     move     Brk-Ceiling (Ws-Sub)  to  Ws-Bracket-Taxable.
002980     if       Tcr-Gross-Salary  <  Ws-Bracket-Taxable
002990              move  Tcr-Gross-Salary  to  Ws-Bracket-Taxable
003000     end-if.
003010     subtract Ws-Prev-Ceiling  from  Ws-Bracket-Taxable.
003020     if       Ws-Bracket-Taxable  <  zero
003030              move  zero  to  Ws-Bracket-Taxable
003040     end-if.
003050     compute  Ws-Gross-Tax  rounded =
003060              Ws-Gross-Tax  +
003070              (Ws-Bracket-Taxable  *  Brk-Rate (Ws-Sub)).
003080     move     Brk-Ceiling (Ws-Sub)  to  Ws-Prev-Ceiling.
003090*
003100 ZZ221-Exit.
003110     exit     section.
003120*
003130* *************************************************
003140*   Credit Points & Net Income Tax - BR 2.5/2.6   *
003150* *************************************************
003160*
003170 ZZ230-Credit-Points      section.
003180*****************************
003190     if       Tcr-Is-Female-Yes
003200              move  Brk-Credit-Female  to  Ws-Credit-Points
003210     else
003220              move  Brk-Credit-Male    to  Ws-Credit-Points
003230     end-if.
003240*
003250     if       Tcr-Is-Ex-Soldier-Yes  and  Tcr-Discharge-Date  not =  zero
003260              move     2  to  Px-Function
003270              move     Tcr-Discharge-Date  to  Px-Date-1
003280              move     Tcr-As-Of-Date      to  Px-Date-2
003290              call     "pydatex"  using  WS-Date-Work
003300              move     Px-Whole-Months     to  Ws-Whole-Months
003310              if       Ws-Whole-Months  >=  Brk-Ex-Soldier-Mths-Lo  and
003320                       Ws-Whole-Months  <=  Brk-Ex-Soldier-Mths-Hi
003330                       add  Brk-Credit-Ex-Soldier  to  Ws-Credit-Points
003340              end-if
003350     end-if.
003360*
003370     move     Ws-Credit-Points  to  Nsb-Credit-Points.
003380     compute  Ws-Credit-Discount  rounded =
003390              Ws-Credit-Points  *  Brk-Credit-Point-Value.
003400     move     Ws-Credit-Discount  to  Nsb-Credit-Discount.
003410*
003420     if       Ws-Gross-Tax  >  Ws-Credit-Discount
003430              compute  Nsb-Income-Tax-Deduction  rounded =
003440                       Ws-Gross-Tax  -  Ws-Credit-Discount
003450     else
003460              move     zero  to  Nsb-Income-Tax-Deduction
003470     end-if.
003480*
003490 ZZ230-Exit.
003500     exit     section.
003510*
003520* *************************************************
003530*   Totals & Rounding - BR 2.7 / 2.8              *
003540* *************************************************
003550*
003560 ZZ240-Round-Breakdown    section.
003570*****************************
003580     compute  Nsb-Total-Deductions  rounded =
003590              Nsb-Pension-Deduction       +
003600              Nsb-Study-Fund-Deduction    +
003610              Nsb-Bituach-Leumi-Deduction +
003620              Nsb-Income-Tax-Deduction.
003630     compute  Nsb-Net-Salary  rounded =
003640              Nsb-Gross-Salary  -  Nsb-Total-Deductions.
003650*
003660 ZZ240-Exit.
003670     exit     section.
