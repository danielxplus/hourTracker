000100* *******************************************
000110*                                          *
000120*  Record Definition For Worker Settings   *
000130*           File                           *
000140*     Uses Uset-User-Id as key             *
000150* *******************************************
000160*  File size 47 bytes.
000170*
000180* 21/11/25 vbc - Created from wspyemp skeleton, cut down to the
000190*                fields the nightly wage chain actually keys pay on.
000200* 02/12/25 vbc - Added Uset-Is-Premium flag, was missing from v1.
000210* 10/02/26 vbc - Uset-Rate-Set-Date dropped - it was never read or
000220*                written by any program in the chain, just dead
000230*                weight left over from the wspyemp skeleton.
000240*
000250 01  PY-User-Settings-Record.
000251*    Uset-User-Id        external worker id.
000252*    Uset-Hourly-Rate    0 = unset.
000253*    Uset-OT-Hourly-Rate 0 = unset.
000254*    Uset-Shabat-Rate    0 = unset override.
000255*    Uset-Is-Premium     Y or N.
000260     03  Uset-User-Id          pic x(30).
000270     03  Uset-Hourly-Rate      pic s9(5)v99  comp-3.
000280     03  Uset-OT-Hourly-Rate   pic s9(5)v99  comp-3.
000290     03  Uset-Shabat-Rate      pic s9(5)v99  comp-3.
000300     03  Uset-Is-Premium       pic x.
000310         88  Uset-Is-Premium-Yes  value "Y".
000320         88  Uset-Is-Premium-No   value "N".
000330     03  filler                pic x(10).
000340*
