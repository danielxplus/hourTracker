000100* Payroll nightly wage chain - file name table.
000110*
000120* 23/11/25 vbc - Trimmed from wsnames for the nightly wage chain, the
000130*                other 58 ACAS system files do not apply here, only
000140*                the six files this chain actually opens do.
000150* 02/12/25 vbc - File-Defs-os-Delimiter kept, driver still sets it.
000160*
000170 01  File-Defs.
000175*    file-01 to file-06 are SHIFT-FILE, SHIFT-TYPE-FILE,
000176*    USER-SETTINGS-FILE, TAX-REQUEST-FILE, NET-SALARY-FILE and
000177*    SUMMARY-FILE in that fixed order - File-Defs-Count below
000178*    MUST match the occurs clause on System-File-Names.
000180     02  file-defs-a.
000190         03  file-01          pic x(532)  value "shift.dat".
000200         03  file-02          pic x(532)  value "shtype.dat".
000210         03  file-03          pic x(532)  value "uset.dat".
000220         03  file-04          pic x(532)  value "taxreq.dat".
000230         03  file-05          pic x(532)  value "netsal.dat".
000240         03  file-06          pic x(532)  value "summary.dat".
000250     02  filler         redefines file-defs-a.
000260         03  System-File-Names   pic x(532) occurs 6.
000270     02  File-Defs-Count         binary-short value 6.
000280     02  File-Defs-os-Delimiter  pic x.
000290*
