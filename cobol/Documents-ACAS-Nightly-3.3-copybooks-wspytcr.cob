000100* *******************************************
000110*                                          *
000120*  Record Definition For Tax Calc Request  *
000130*           File                           *
000140*     Processed in input order, no key     *
000150* *******************************************
000160*  File size 28 bytes padded to 30 by filler.
000170*
000180* 24/11/25 vbc - Created from wspyhrs skeleton.
000190* 01/12/25 vbc - Tcr-As-Of-Date added.  Caller (JCL / driver) supplies
000200*                "today" - this copybook has no business knowing what
000210*                day it is, see note in pytaxn AA000.
000220*
000230 01  PY-Tax-Calc-Request.
000231*    Tcr-Pays-Tax / Pension-Enabled / Study-Fund-Enabled /
000232*    Tcr-Is-Female / Tcr-Is-Ex-Soldier are all Y or N flags.
000233*    Tcr-Discharge-Date ccyymmdd, 0 = not applicable.
000234*    Tcr-As-Of-Date      ccyymmdd, supplied by the caller.
000240     03  Tcr-Gross-Salary       pic s9(7)v99 comp-3.
000250     03  Tcr-Pays-Tax           pic x.
000251         88  Tcr-Pays-Tax-Yes       value "Y".
000252         88  Tcr-Pays-Tax-No        value "N".
000260     03  Tcr-Pension-Enabled    pic x.
000261         88  Tcr-Pension-Yes        value "Y".
000262         88  Tcr-Pension-No         value "N".
000270     03  Tcr-Study-Fund-Enabled pic x.
000271         88  Tcr-Study-Fund-Yes     value "Y".
000272         88  Tcr-Study-Fund-No      value "N".
000280     03  Tcr-Is-Female          pic x.
000281         88  Tcr-Is-Female-Yes      value "Y".
000282         88  Tcr-Is-Female-No       value "N".
000290     03  Tcr-Is-Ex-Soldier      pic x.
000291         88  Tcr-Is-Ex-Soldier-Yes  value "Y".
000292         88  Tcr-Is-Ex-Soldier-No   value "N".
000300     03  Tcr-Discharge-Date     pic 9(8)  comp.
000310     03  Tcr-As-Of-Date         pic 9(8)  comp.
000320     03  filler                 pic x(2).
000330*
