000100* 22/11/25 vbc - 1.00 Trimmed from wscall for the nightly wage chain -
000110*                WS-CD-Args kept, rest of the old menu cruft dropped.
000120*
000130 01  WS-Calling-Data.
000140     03  WS-Called       pic x(8).
000150     03  WS-Caller       pic x(8).
000160     03  WS-Term-Code    pic 99.
000162         88  WS-Term-Ok       value zero.
000164         88  WS-Term-Error    value 1 thru 99.
000170     03  WS-CD-Args      pic x(13).
000175     03  filler          pic x(3).
000180*
