000100* ****************************************************************
000110*                                                               *
000120*                Payroll Date Serial & Interval                *
000130*                    Calculation Routine                        *
000140*                                                               *
000150* ****************************************************************
000160*
000170 identification   division.
000180* ========================
000190*
000200* **
000210      Program-Id.         pydatex.
000220* **
000230*    Author.             V B Coen FBCS, FIDM, FIDPM, 22/11/1983.
000240*                        For Applewood Computers.
000250*    Installation.       Applewood Computers, Bexleyheath, Kent.
000260*    Date-Written.       22/11/1983.
000270*    Date-Compiled.
000280*    Security.           Copyright (C) 1983-2026, Vincent Bryan Coen.
000290*                        Distributed under the GNU General Public License.
000300*                        See the file COPYING for details.
000310* **
000320*    Remarks.            Payroll Julian-Day serial and whole-month
000330*                        interval routine.  Two entry functions
000340*                        selected by Px-Function:
000350*                           1 = turn Px-Date-1 (ccyymmdd) into a
000360*                               Julian Day serial AND its day of
000370*                               week (0=Monday .. 6=Sunday).
000380*                           2 = whole calendar months between
000390*                               Px-Date-1 and Px-Date-2.
000400*
000410*                        Built for pyshbt (Shabbat window) and
000420*                        pytaxn (ex-soldier credit point test) -
000430*                        neither may use intrinsic FUNCTIONs for
000440*                        Date work under house rules effective
000450*                        this version, so it is all done long hand
000460*                        with the Fliegel & Van Flandern serial day
000470*                        number method.  See Remarks in BB010.
000480* **
000490*    Version.            1.00 of 22/11/83.
000500* ****
000510*
000520* changes:
000530* 22/11/83 vbc - Created as maps04, dd/mm/ccyy <-> binary Date pack.
000540* 05/02/02 vbc - Converted to year 2k using dd/mm/YYYY.
000550* 29/01/09 vbc - Migration to GNU Cobol, had started using intrinsic
000560*                FUNCTIONs to do the heavy lifting - see 18/11/25 chg.
000570* 19/10/16 vbc - Uses binary Dates from 31/12/1600, NOT usable within
000580*                IRS as is.
000590* 16/04/24 vbc       Copyright notice update superseding all previous notices.
000600* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000610* 18/11/25 vbc - 2.00 Completely rewritten for the Payroll chain as
000620*                pydatex.  Intrinsic FUNCTIONs for Date-of-integer/
000630*                integer-of-Date etc. are no longer permitted on
000640*                house programs per the directors' memo of 10/11/25
000650*                (portability to the older runtime at the bureau) -
000660*                so this now hand codes the Fliegel & Van Flandern
000670*                Julian day number algorithm, ACM 1968.  Checked
000680*                against a run of known Dates back to 1982 before
000690*                release - see test notes filed with this change.
000700*                Old dd/mm <-> binary pack/unpack entry dropped, not
000710*                used by the Payroll chain.
000720* 02/12/25 vbc      Added Px-Function 2, whole months between two
000730*                Dates, for the ex-soldier credit point test in
000740*                pytaxn - avoids a second Date routine in this chain.
000750* 09/01/26 vbc      Y2K note: CCYY is 4 digit throughout this routine,
000760*                no windowing is done or needed, unlike the old
000770*                maps04 dd/mm/yy entry point this replaces.
000780* **
000790*
000800* *************************************************************************
000810*
000820* Copyright Notice.
000830* ****************
000840*
000850* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000860*
000870* These files and programs are part of the Applewood Computers Accounting
000880* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000890*
000900* This program is now free software; you can redistribute it and/or modify it
000910* under the terms listed here and of the GNU General Public License as
000920* published by the Free Software Foundation; version 3 and later as revised
000930* for PERSONAL USAGE ONLY and that includes for use within a business but
000940* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000950*
000960* ACAS is distributed in the hope that it will be useful, but WITHOUT
000970* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000980* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000990* for more details.
001000*
001010* *************************************************************************
001020*
001030 environment      division.
001040* ========================
001050*
001060 configuration    section.
001070 special-names.
001080     class Px-Numeric-Class is "0123456789".
001090     c01 is Top-Of-Form.
001100     switch UPSI-0 is Px-Test-Switch.
001110 input-output     section.
001120* -----------------------
001130*
001140 data             division.
001150* ========================
001160 working-storage  section.
001170* -----------------------
001180*
001190 77  Px-Sub-Id           pic x(15)  value "PYDATEX (2.00)".
001200*
001210 01  WS-Work-Date.
001220     03  WS-Ccyy         pic 9(4).
001230     03  WS-Mm           pic 99.
001240     03  WS-Dd           pic 99.
001250 01  WS-Work-Date9  redefines WS-Work-Date  pic 9(8).
001260*
001270 01  WS-Jd-Terms.
001280     03  WS-T1           pic s9(3)  comp.
001290     03  WS-Term-A       pic s9(9)  comp.
001300     03  WS-Term-B       pic s9(9)  comp.
001310     03  WS-Term-C       pic s9(9)  comp.
001320     03  WS-Term-D       pic s9(9)  comp.
001330     03  WS-Jd-Quotient  pic s9(9)  comp.
001335     03  filler          pic x(4).
001340*
001350* First and second Date broken into Y/M/D for the month-interval
001360* entry - same group layout done twice, one set per Date, hence
001370* the redefines below giving us a two-occurrence view for BB050.
001380*
001390 01  WS-Ymd-1.
001400     03  WS-1-Ccyy       pic 9(4).
001410     03  WS-1-Mm         pic 99.
001420     03  WS-1-Dd         pic 99.
001430 01  WS-Ymd-1-9  redefines WS-Ymd-1  pic 9(8).
001440 01  WS-Ymd-2.
001450     03  WS-2-Ccyy       pic 9(4).
001460     03  WS-2-Mm         pic 99.
001470     03  WS-2-Dd         pic 99.
001480 01  WS-Ymd-2-9  redefines WS-Ymd-2  pic 9(8).
001530*
001540 01  filler              pic x(9)   value "PYDATEX  ".
001550*
001560 linkage          section.
001570* -----------------------
001580*
001590* **********
001600* pydatex *
001610* **********
001620*
001630 01  Px-Date-Work.
001631*    Px-Function        1 = JD+DOW, 2 = mths.
001632*    Px-Date-1          ccyymmdd.
001633*    Px-Date-2          ccyymmdd, fn 2 only.
001634*    Px-Julian-Day      output, fn 1.
001635*    Px-Day-Of-Week     output, fn 1, 0=Mon.
001636*    Px-Whole-Months    output, fn 2.
001640     03  Px-Function        pic 9       comp.
001650     03  Px-Date-1          pic 9(8)    comp.
001660     03  Px-Date-2          pic 9(8)    comp.
001670     03  Px-Julian-Day      pic s9(9)   comp.
001680     03  Px-Day-Of-Week     pic 9       comp.
001690     03  Px-Whole-Months    pic s9(5)   comp.
001700*
001710 procedure        division using  Px-Date-Work.
001720* =============================================
001730*
001740 AA000-Main.
001750     evaluate  Px-Function
001760         when  1  perform  BB010-Julian-Day
001770         when  2  perform  BB050-Whole-Months
001780         when  other
001790                  move  zero  to  Px-Julian-Day
001800                                  Px-Day-Of-Week
001810                                  Px-Whole-Months
001820     end-evaluate.
001830     goback.
001840*
001850* *************************************************
001860*   Julian Day Serial & Day Of Week              *
001870*   ==============================               *
001880*                                                *
001890*  Fliegel & Van Flandern (Comm ACM 11/10 1968)  *
001900*  rearranged as a chain of truncating integer   *
001910*  divides - each one MUST be stored into a      *
001920*  whole (comp) field before use in the next     *
001930*  step or the answer comes out wrong - do not   *
001940*  "simplify" this into one big compute.         *
001950* *************************************************
001960*
001970 BB010-Julian-Day.
001980     move      Px-Date-1  to  WS-Work-Date9.
001990*
002000     compute   WS-T1     = (WS-Mm - 14) / 12.
002010     compute   WS-Term-A = (1461 * (WS-Ccyy + 4800 + WS-T1)) / 4.
002020     compute   WS-Term-B = (367  * (WS-Mm - 2 - WS-T1 * 12)) / 12.
002030     compute   WS-Term-C = (WS-Ccyy + 4900 + WS-T1) / 100.
002040     compute   WS-Term-D = (3 * WS-Term-C) / 4.
002050*
002060     compute   Px-Julian-Day =
002070               WS-Dd - 32075 + WS-Term-A + WS-Term-B - WS-Term-D.
002080*
002090* Day of week = Julian Day modulo 7, 0 = Monday .. 6 = Sunday -
002100* proven against the proleptic calendar for test Dates run from
002110* 01/01/2000 through to 2026 before this was signed off, vbc.
002120*
002130     compute   WS-Jd-Quotient = Px-Julian-Day / 7.
002140     compute   Px-Day-Of-Week = Px-Julian-Day - (WS-Jd-Quotient * 7).
002150*
002160 BB010-Exit.
002170     exit.
002180*
002190* *************************************************
002200*   Whole Calendar Months Between Two Dates       *
002210*   ========================================      *
002220*                                                *
002230*  Px-Date-2 (the "as of" Date) minus Px-Date-1  *
002240*  (e.g. discharge Date), in whole months - a    *
002250*  part month does not count, so knock a month   *
002260*  off if the as-of day of month has not yet     *
002270*  reached the Date-1 day of month.               *
002280* *************************************************
002290*
002300 BB050-Whole-Months.
002310     move      Px-Date-1  to  WS-Ymd-1-9.
002320     move      Px-Date-2  to  WS-Ymd-2-9.
002330*
002340     compute   Px-Whole-Months =
002350               (WS-2-Ccyy * 12 + WS-2-Mm) -
002360               (WS-1-Ccyy * 12 + WS-1-Mm).
002370*
002380     if        WS-2-Dd  <  WS-1-Dd
002390               subtract  1  from  Px-Whole-Months.
002400*
002410 BB050-Exit.
002420     exit.
002430*
002440 AA000-Exit.
002450     exit  program.
