000100* ****************************************************************
000110*                                                               *
000120*                 Payroll   Shabbat Window Premium               *
000130*                     Calculation Chain Step                     *
000140*                                                               *
000150* ****************************************************************
000160*
000170 identification          division.
000180* ================================
000190*
000200* **
000210      program-id.         pyshbt.
000220* **
000230*    Author.             V B Coen FBCS, FIDM, FIDPM, 26/11/1985.
000240*                        For Applewood Computers.
000250*    Installation.       Applewood Computers, Bexleyheath, Kent.
000260*    Date-Written.       26/11/1985.
000270*    Date-Compiled.
000280*    Security.           Copyright (C) 1985-2026 & later, Vincent Bryan Coen.
000290*                        Distributed under the GNU General Public License.
000300*                        See the file COPYING for details.
000310* **
000320*    Remarks.            Applies the Shabbat (Sabbath) 150% premium
000330*                        over whatever part of a shift falls inside
000340*                        the Friday-sunset to Saturday-night window.
000350*                        Run as a chain step AFTER pyshft, on the
000360*                        same Shift-File - re-prices the non-O/T part
000370*                        of Shift-Salary, leaves the O/T part alone.
000380* **
000390*    Called modules.     pydatex, function 1, day-of-week only - we
000400*                        do NOT need the Julian Day serial itself,
000410*                        the window bounds are all worked out as an
000420*                        offset in days either side of the shift's
000430*                        own start Date, see remarks at ZZ110.
000440* **
000450*    Files used :
000460*                        shift.dat.     Shift detail, I-O, rewritten.
000470*                        uset.dat.      Worker rate table, loaded to WS.
000480* **
000490*    Error messages used.
000500* Program specific:
000510*                        PB001 - 2.
000520* **
000530*    Version.            See Prog-Name in WS.
000540* ****
000550*
000560* Changes:
000570* 26/11/85 vbc - 1.0.00 Created.
000610* 03/12/25 vbc - 1.0.02 Dropped the absolute Julian Day overlap sums,
000620*                redone as Day-offsets either side of the shift's own
000630*                start Date - the absolute minute count overflowed a
000640*                comp field on the big run, see fault report PR-1187.
000650* 16/01/26 vbc       Copyright notice update superseding all previous notices.
000655* 17/02/26 vbc - 1.0.03 Removed the 01/12/25 Sunday-before-05:00
000656*                "exception" at ZZ120 - it subtracted a further 7
000657*                Days from an offset that was already correct, which
000658*                threw the Shabbat window nine Days off instead of the
000659*                two BR 1.4 calls for, so an early Sunday shift priced
000660*                entirely at the regular rate.  The plain
000661*                day-of-week compute a few lines above already lands
000662*                on the right Friday for every Sunday, early or not -
000663*                no special case needed.  Found on code review.
000664* **
000670*
000680* *************************************************************************
000690* Copyright Notice.
000700* ****************
000710*
000720* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000730*
000740* These files and programs are part of the Applewood Computers Accounting
000750* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000760*
000770* This program is now free software; you can redistribute it and/or modify it
000780* under the terms of the GNU General Public License as published by the
000790* Free Software Foundation; version 3 and later as revised for personal
000800* usage only and that includes for use within a business but without
000810* repackaging or for Resale in any way.
000820*
000830* ACAS is distributed in the hope that it will be useful, but WITHOUT
000840* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000850* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000860* for more details.
000870*
000880* *************************************************************************
000890*
000900 environment             division.
000910* ================================
000920*
000930 configuration            section.
000940 special-names.
000950     c01 is Top-Of-Form.
000960     class Pb-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000970     switch UPSI-0 is Pb-Test-Switch.
000980*
000990 input-output            section.
001000 file-control.
001010     select  Shift-File       assign to  "SHIFT-FILE"
001020                               organization  is  line sequential
001030                               file status   is  Pb-Shift-Status.
001040     select  User-Settings-File  assign to  "USER-SETTINGS-FILE"
001050                               organization  is  line sequential
001060                               file status   is  Pb-Uset-Status.
001070*
001080 data                    division.
001090* ================================
001100*
001110 file                    section.
001120*
001130 fd  Shift-File.
001140 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyshf.cob".
001150*
001160 fd  User-Settings-File.
001170 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyuset.cob".
001180*
001190 working-storage         section.
001200* -----------------------
001210*
001220 77  Prog-Name           pic x(15)    value "PYSHBT (1.0.03)".
001230*
001240 01  WS-Status-Block.
001250     03  Pb-Shift-Status     pic xx.
001260     03  Pb-Uset-Status      pic xx.
001270     03  filler              pic x(8).
001280*
001290 01  WS-Control-Fields.
001300     03  Ws-Uset-Count       pic 9(5)     comp.
001310     03  Ws-Sub              pic 9(5)     comp.
001320     03  Ws-Rec-Cnt          pic 9(7)     comp.
001330     03  Ws-Uset-Eof         pic x.
001331         88  Ws-Uset-At-Eof      value "Y".
001340     03  Ws-Shift-Eof        pic x.
001341         88  Ws-Shift-At-Eof     value "Y".
001350     03  filler              pic x(4).
001360*
001370* Worker rate table, loaded whole from User-Settings-File, same
001380* table shape as pyshft builds, kept separate here - two small
001390* chain steps, two small WS tables, neither needs the other's copy.
001400*
001410 01  WS-Uset-Table.
001420     03  WS-Uset-Occ                occurs 500.
001430         05  WS-Uset-Id           pic x(30).
001440         05  WS-Uset-Rate         pic s9(5)v99 comp-3.
001450 01  WS-Uset-Table-R  redefines  WS-Uset-Table.
001460     03  filler              pic x(17000).
001470*
001480 01  WS-Start-Time.
001490     03  WS-Start-Hh         pic 99.
001500     03  WS-Start-Mm         pic 99.
001510 01  WS-Start-Time9  redefines  WS-Start-Time  pic 9(4).
001520*
001530 01  WS-End-Time.
001540     03  WS-End-Hh           pic 99.
001550     03  WS-End-Mm           pic 99.
001560 01  WS-End-Time9  redefines  WS-End-Time  pic 9(4).
001570*
001580* All overlap arithmetic is done as minute counts relative to the
001590* shift's own start Date (Day-offset zero) - keeps the numbers small
001600* enough for a comp field, see change of 03/12/25 above.  We never
001610* need the absolute Julian Day of the window bounds, only how many
001620* whole Days either side of the shift start Date the relevant Friday
001630* and the following Sunday fall - vbc.
001640*
001650 01  WS-Calc-Fields.
001660     03  Ws-Resolved-Rate      pic s9(5)v99  comp-3.
001670     03  Ws-Start-Minutes      pic s9(5)     comp.
001680     03  Ws-End-Minutes        pic s9(5)     comp.
001690     03  Ws-End-Day-Offset     pic s9        comp.
001700     03  Ws-Total-Minutes      pic s9(5)     comp.
001710     03  Ws-Days-Since-Fri     pic s9        comp.
001720     03  Ws-Friday-Offset      pic s9(3)     comp.
001730     03  Ws-Shabbat-Start      pic s9(6)     comp.
001740     03  Ws-Shabbat-End        pic s9(6)     comp.
001750     03  Ws-Overlap-Start      pic s9(6)     comp.
001760     03  Ws-Overlap-End        pic s9(6)     comp.
001770     03  Ws-Shabbat-Minutes    pic s9(5)     comp.
001780     03  Ws-Regular-Minutes    pic s9(5)     comp.
001790     03  Ws-Shabbat-Rate       pic s9(5)v99  comp-3.
001800     03  Ws-Regular-Pay        pic s9(7)v99  comp-3.
001810     03  Ws-Shabbat-Pay        pic s9(7)v99  comp-3.
001820     03  Ws-Priced-Base        pic s9(7)v99  comp-3.
001830     03  filler                pic x(6).
001840*
001850* Calling area for pydatex, function 1 only used by this step -
001860* shape must match pydatex's own Linkage Px-Date-Work exactly.
001870*
001880 01  WS-Date-Work.
001890     03  Px-Function        pic 9       comp.
001900     03  Px-Date-1          pic 9(8)    comp.
001910     03  Px-Date-2          pic 9(8)    comp.
001920     03  Px-Julian-Day      pic s9(9)   comp.
001930     03  Px-Day-Of-Week     pic 9       comp.
001940     03  Px-Whole-Months    pic s9(5)   comp.
001950*
001960 01  Error-Messages.
001970     03  PB001               pic x(30) value "PB001 Shift-File not found -".
001980     03  PB002               pic x(38) value "PB002 User-Settings-File not found -".
001990*
002000 linkage                 section.
002010* ***************
002020*
002030 copy "Documents-ACAS-Nightly-3.3-copybooks-pycall.cob".
002040*
002050 procedure division using  WS-Calling-Data.
002060* =========================================
002070*
002080 AA000-Main.
002090     move     zero  to  WS-Term-Code.
002100     perform  BB010-Load-Uset-Table.
002110     if       WS-Term-Code  not =  zero
002120              goback  returning  WS-Term-Code.
002130*
002140     perform  BB050-Process-Shifts.
002150     close    Shift-File.
002160     goback   returning  zero.
002170*
002180 AA000-Exit.
002190     exit.
002200*
002210* *************************************************
002220*   Load Worker Rate Reference Table Into WS      *
002230* *************************************************
002240*
002250 BB010-Load-Uset-Table.
002260     move     zero  to  Ws-Uset-Count.
002270     open     input  User-Settings-File.
002280     if       Pb-Uset-Status  not =  "00"
002290              display  PB002  Pb-Uset-Status
002300              move     1  to  WS-Term-Code
002310              go to    BB010-Exit.
002320     move     "N"  to  Ws-Uset-Eof.
002330     read     User-Settings-File  next record
002340              at end  move  "Y"  to  Ws-Uset-Eof.
002350     perform  BB011-Read-Uset-Record  thru  BB011-Exit
002360              until  Ws-Uset-At-Eof.
002370     close    User-Settings-File.
002380*
002390 BB010-Exit.
002400     exit.
002410*
002420* *************************************************
002430*   Out-of-line body for the User-Settings-File    *
002440*   read loop above.                               *
002450* *************************************************
002460*
002470 BB011-Read-Uset-Record.
002480     if       Pb-Uset-Status  not =  "00"
002490              move  "Y"  to  Ws-Uset-Eof
002500              go to  BB011-Exit.
002510     add      1  to  Ws-Uset-Count.
002520     move     Uset-User-Id      to  WS-Uset-Id (Ws-Uset-Count).
002530     move     Uset-Hourly-Rate  to  WS-Uset-Rate (Ws-Uset-Count).
002540     read     User-Settings-File  next record
002550              at end  move  "Y"  to  Ws-Uset-Eof.
002560*
002570 BB011-Exit.
002580     exit.
002590*
002600* *************************************************
002610*   Process Shift-File, one record in, one        *
002620*   record back out via Rewrite.                  *
002630* *************************************************
002640*
002650 BB050-Process-Shifts.
002660     move     zero  to  Ws-Rec-Cnt.
002670     open     i-o  Shift-File.
002680     if       Pb-Shift-Status  not =  "00"
002690              display  PB001  Pb-Shift-Status
002700              go to    BB050-Exit.
002710*
002720     move     "N"  to  Ws-Shift-Eof.
002730     read     Shift-File  next record
002740              at end  move  "Y"  to  Ws-Shift-Eof.
002750     perform  BB051-Process-Shift-Record  thru  BB051-Exit
002760              until  Ws-Shift-At-Eof.
002770*
002780 BB050-Exit.
002790     exit.
002800*
002810* *************************************************
002820*   Out-of-line body for the Shift-File process/   *
002830*   rewrite loop above.                             *
002840* *************************************************
002850*
002860 BB051-Process-Shift-Record.
002870     if       Pb-Shift-Status  not =  "00"
002880              move  "Y"  to  Ws-Shift-Eof
002890              go to  BB051-Exit.
002900     add      1  to  Ws-Rec-Cnt.
002910     perform  ZZ100-Resolve-Rate.
002920     perform  ZZ110-Shift-Span.
002930     if       Ws-Total-Minutes  >  zero
002940              perform  ZZ120-Relevant-Friday
002950              perform  ZZ130-Shabbat-Window
002960              perform  ZZ140-Overlap-Minutes
002970              perform  ZZ150-Price-Bands
002980     else
002990              move     zero  to  Ws-Priced-Base
003000     end-if.
003010     compute  Shift-Salary  rounded =
003020              Ws-Priced-Base  +  Shift-Ot-Salary.
003030     rewrite  PY-Shift-Record.
003040     read     Shift-File  next record
003050              at end  move  "Y"  to  Ws-Shift-Eof.
003060*
003070 BB051-Exit.
003080     exit.
003090*
003100* *************************************************
003110*   Resolve The Rate To Apply - fallback matches  *
003120*   the one pyshft uses, Payroll wanted the two    *
003130*   chain steps consistent on this point - vbc.    *
003140* *************************************************
003150*
003160 ZZ100-Resolve-Rate.
003170     move     51.00  to  Ws-Resolved-Rate.
003180     perform  ZZ101-Find-Uset  thru  ZZ101-Exit
003190              varying  Ws-Sub  from  1  by  1
003200              until    Ws-Sub  >  Ws-Uset-Count.
003210*
003220 ZZ100-Exit.
003230     exit.
003240*
003250* *************************************************
003260*   Out-of-line body for the worker-rate table     *
003270*   search above - once a match is found, the      *
003280*   table index is forced past the limit so the    *
003290*   next UNTIL test ends the PERFORM, same effect   *
003300*   as exit perform.                                *
003310* *************************************************
003320*
003330 ZZ101-Find-Uset.
003340     if       WS-Uset-Id (Ws-Sub) = Shift-User-Id
003350              if    WS-Uset-Rate (Ws-Sub)  >  zero
003360                    move  WS-Uset-Rate (Ws-Sub)  to  Ws-Resolved-Rate
003370              end-if
003380              move  Ws-Uset-Count  to  Ws-Sub
003390     end-if.
003400*
003410 ZZ101-Exit.
003420     exit.
003430*
003440* *************************************************
003450*   Total Shift Span In Minutes - BR 1.1          *
003460* *************************************************
003470*
003480 ZZ110-Shift-Span.
003490     move     Shift-Start-Time  to  WS-Start-Time9.
003500     move     Shift-End-Time    to  WS-End-Time9.
003510     compute  Ws-Start-Minutes = (WS-Start-Hh * 60) + WS-Start-Mm.
003520     compute  Ws-End-Minutes   = (WS-End-Hh   * 60) + WS-End-Mm.
003530     move     0  to  Ws-End-Day-Offset.
003540     if       Ws-End-Minutes  <  Ws-Start-Minutes
003550              move  1  to  Ws-End-Day-Offset.
003560     compute  Ws-Total-Minutes =
003570              (Ws-End-Day-Offset * 1440 + Ws-End-Minutes) -
003580              Ws-Start-Minutes.
003590*
003600 ZZ110-Exit.
003610     exit.
003620*
003630* *************************************************
003640*   Relevant Friday - BR 1.4                     *
003650*   Result is Ws-Friday-Offset, the number of    *
003660*   whole Days the relevant Friday lies BEFORE    *
003670*   the shift start Date (0 if the shift starts   *
003680*   on the Friday itself).                        *
003690* *************************************************
003700*
003710 ZZ120-Relevant-Friday.
003720     move     1  to  Px-Function.
003730     move     Shift-Date  to  Px-Date-1.
003740     call     "pydatex"  using  WS-Date-Work.
003750*
003760* Px-Day-Of-Week is 0=Monday .. 6=Sunday, so Friday is 4.
003770*
003780     compute   Ws-Days-Since-Fri = Px-Day-Of-Week - 4.
003790     if        Ws-Days-Since-Fri  <  0
003800               add  7  to  Ws-Days-Since-Fri.
003810     compute   Ws-Friday-Offset = 0 - Ws-Days-Since-Fri.
003820*
003890 ZZ120-Exit.
003900     exit.
003910*
003920* *************************************************
003930*   Shabbat Window Bounds - BR 1.3                *
003940*   Friday 15:00 through the following Sunday     *
003950*   05:00, expressed as minutes on the same        *
003960*   Day-offset scale as the shift span above.      *
003970* *************************************************
003980*
003990 ZZ130-Shabbat-Window.
004000     compute  Ws-Shabbat-Start = (Ws-Friday-Offset * 1440) + 900.
004010     compute  Ws-Shabbat-End   = ((Ws-Friday-Offset + 2) * 1440) + 300.
004020*
004030 ZZ130-Exit.
004040     exit.
004050*
004060* *************************************************
004070*   Overlap Minutes - BR 1.5                      *
004080* *************************************************
004090*
004100 ZZ140-Overlap-Minutes.
004110     move     Ws-Start-Minutes  to  Ws-Overlap-Start.
004120     if       Ws-Shabbat-Start  >  Ws-Start-Minutes
004130              move  Ws-Shabbat-Start  to  Ws-Overlap-Start.
004140*
004150     compute  Ws-Overlap-End = (Ws-End-Day-Offset * 1440) + Ws-End-Minutes.
004160     if       Ws-Shabbat-End  <  Ws-Overlap-End
004170              move  Ws-Shabbat-End  to  Ws-Overlap-End.
004180*
004190     if       Ws-Overlap-Start  <  Ws-Overlap-End
004200              compute  Ws-Shabbat-Minutes = Ws-Overlap-End - Ws-Overlap-Start
004210     else
004220              move     zero  to  Ws-Shabbat-Minutes
004230     end-if.
004240*
004250 ZZ140-Exit.
004260     exit.
004270*
004280* *************************************************
004290*   Price The Two Bands - BR 1.2 / 1.6            *
004300*   No rate is applied to a minute twice, no       *
004310*   minute is dropped - regular + Shabbat minutes *
004320*   must equal the total span computed at ZZ110.   *
004330* *************************************************
004340*
004350 ZZ150-Price-Bands.
004360     compute  Ws-Regular-Minutes = Ws-Total-Minutes - Ws-Shabbat-Minutes.
004370     compute  Ws-Shabbat-Rate  rounded = Ws-Resolved-Rate * 1.5.
004380     compute  Ws-Regular-Pay  rounded = (Ws-Regular-Minutes / 60) *
004390                                          Ws-Resolved-Rate.
004400     compute  Ws-Shabbat-Pay  rounded = (Ws-Shabbat-Minutes / 60) *
004410                                          Ws-Shabbat-Rate.
004420     compute  Ws-Priced-Base  rounded = Ws-Regular-Pay + Ws-Shabbat-Pay.
004430*
004440 ZZ150-Exit.
004450     exit.
