000100* ****************************************************************
000110*                                                               *
000120*                  Payroll        Start Of Day                 *
000130*              Nightly / On-Demand Wage Calc Chain               *
000140*                                                               *
000150* ****************************************************************
000160*
000170 identification          division.
000180* ================================
000190*
000200* **
000210      program-id.         pystart.
000220* **
000230*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/10/1985.
000240*                        For Applewood Computers.
000250*    Installation.       Applewood Computers, Bexleyheath, Kent.
000260*    Date-Written.       14/10/1985.
000270*    Date-Compiled.
000280*    Security.           Copyright (C) 1985-2026 & later, Vincent Bryan Coen.
000290*                        Distributed under the GNU General Public License.
000300*                        See the file COPYING for details.
000310* **
000320*    Remarks.            Start of Day for the Wage & Tax batch chain.
000330*                        Sets To-Day and CALLs the four steps in the
000340*                        fixed order below - taken from py000 but all
000350*                        of the multi-format date-entry screen work
000360*                        has been dropped, see note of 08/12/25.
000370* **
000380*    Called modules.     pyshft, pyshbt, pytaxn, pysumry - IN THAT
000390*                        ORDER, do not re-sequence, see Remarks in
000400*                        AA050 before you are tempted to.
000410* **
000420*    Error messages used.
000430* Program specific:
000440*                        PX001 - 4.
000450* **
000460*    Version.            See Prog-Name in WS.
000470* ****
000480*
000490* Changes:
000500* 14/10/85 vbc - 1.0.00 Taken from sl000/py000, tidy up var names.
000510* 08/12/25 vbc - 1.0.01 Dropped the UK/USA/Intl date-entry screen,
000520*                this chain runs unattended overnight, it takes
000530*                the system Date as-is - Operations agreed, no
000540*                operator is sat at a terminal to key one in.
000550* 12/12/25 vbc - 1.0.02 Fixed chain order - pyshbt was being run
000560*                BEFORE pyshft, which meant it was pricing the
000570*                Shabbat band over yesterday's worked hours.  Now
000580*                pyshft THEN pyshbt, per note filed with PR-1193.
000590* 16/01/26 vbc       Copyright notice update superseding all previous notices.
000600* 03/02/26 vbc - 1.0.03 Added the start-of-run Date banner, Operations
000610*                asked for something in the overnight log to confirm
000620*                which Date the unattended chain actually ran against.
000630* **
000640*
000650* *************************************************************************
000660* Copyright Notice.
000670* ****************
000680*
000690* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000700*
000710* These files and programs are part of the Applewood Computers Accounting
000720* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000730*
000740* This program is now free software; you can redistribute it and/or modify it
000750* under the terms of the GNU General Public License as published by the
000760* Free Software Foundation; version 3 and later as revised for personal
000770* usage only and that includes for use within a business but without
000780* repackaging or for Resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details.
000840*
000850* *************************************************************************
000860*
000870 environment             division.
000880* ================================
000890*
000900 configuration            section.
000910 special-names.
000920     c01 is Top-Of-Form.
000930     class Px-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000940     switch UPSI-0 is Px-Test-Switch.
000950*
000960 input-output            section.
000970* -----------------------
000980*
000990 data                    division.
001000* ================================
001010*
001020 working-storage         section.
001030* -----------------------
001040*
001050 77  Prog-Name           pic x(16)    value "PYSTART (1.0.03)".
001060*
001070 01  WS-Today-Accept      pic 9(8).
001080*
001090* Split view of the run Date for the start-of-run banner below,
001100* same habit as the Ccyy/Mm/Dd split used on pysumry's To-Day.
001110*
001120 01  WS-Today-Date.
001130     03  WS-Today-Ccyy       pic 9(4).
001140     03  WS-Today-Mm         pic 99.
001150     03  WS-Today-Dd         pic 99.
001160     03  filler              pic x(2).
001170 01  WS-Today-Date9  redefines  WS-Today-Date  pic 9(8).
001180*
001190 01  Error-Messages.
001200     03  PX001               pic x(30) value "PX001 pyshft step failed,  rc=".
001210     03  PX002               pic x(30) value "PX002 pyshbt step failed,  rc=".
001220     03  PX003               pic x(30) value "PX003 pytaxn step failed,  rc=".
001230     03  PX004               pic x(30) value "PX004 pysumry step failed, rc=".
001240     03  filler              pic x(4).
001250 01  Error-Messages-R  redefines  Error-Messages.
001260     03  PX-Message-Tbl      pic x(30)  occurs 4.
001270     03  filler              pic x(4).
001280*
001290 01  Error-Code              pic 999.
001300 01  Error-Code-Dump  redefines  Error-Code  pic xxx.
001310*
001320 linkage                 section.
001330* ***************
001340*
001350 copy "Documents-ACAS-Nightly-3.3-copybooks-pycall.cob".
001360 copy "Documents-ACAS-Nightly-3.3-copybooks-pyfiles.cob".
001370 01  To-Day                  pic 9(8)  comp.
001380*
001390 procedure division using  WS-Calling-Data  File-Defs  To-Day.
001400* =============================================================
001410*
001420 AA000-Main.
001430     move     zero  to  WS-Term-Code.
001440     accept   WS-Today-Accept  from  date  YYYYMMDD.
001450     move     WS-Today-Accept  to  To-Day.
001460     move     WS-Today-Accept  to  WS-Today-Date9.
001470     display  "PYSTART run for " WS-Today-Ccyy "/"
001480              WS-Today-Mm  "/"  WS-Today-Dd.
001490*
001500     perform  AA050-Run-Chain.
001510     goback   returning  WS-Term-Code.
001520*
001530 AA000-Exit.
001540     exit.
001550*
001560* *************************************************
001570*   Run The Four Steps, Fixed Order -             *
001580*   pyshft prices base + overtime first, pyshbt    *
001590*   re-prices the non-O/T part of the same record  *
001600*   for the Shabbat band, pytaxn is independent    *
001610*   (its own Files), pysumry rolls up whatever is  *
001620*   on Shift-File once the above have run - see    *
001630*   the no-indexed-file note filed with this.       *
001640* *************************************************
001650*
001660 AA050-Run-Chain.
001670     call     "pyshft"   using  WS-Calling-Data
001680                         returning  WS-Term-Code.
001690     if       WS-Term-Code  not =  zero
001700              move  WS-Term-Code  to  Error-Code
001710              display  PX001  Error-Code
001720              go to    AA050-Exit.
001730*
001740     call     "pyshbt"   using  WS-Calling-Data
001750                         returning  WS-Term-Code.
001760     if       WS-Term-Code  not =  zero
001770              move  WS-Term-Code  to  Error-Code
001780              display  PX002  Error-Code
001790              go to    AA050-Exit.
001800*
001810     call     "pytaxn"   using  WS-Calling-Data
001820                         returning  WS-Term-Code.
001830     if       WS-Term-Code  not =  zero
001840              move  WS-Term-Code  to  Error-Code
001850              display  PX003  Error-Code
001860              go to    AA050-Exit.
001870*
001880     call     "pysumry"  using  WS-Calling-Data  To-Day
001890                         returning  WS-Term-Code.
001900     if       WS-Term-Code  not =  zero
001910              move  WS-Term-Code  to  Error-Code
001920              display  PX004  Error-Code.
001930*
001940 AA050-Exit.
001950     exit.
