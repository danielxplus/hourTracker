000100* *******************************************
000110*                                          *
000120*  Record Definition For Net Salary File   *
000130*     Output of the tax calculator,        *
000140*     one rec per Tax-Calc-Request read    *
000150* *******************************************
000160*  File size 72 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 24/11/25 vbc - Created from wspychk skeleton, Chk-Amt occurs table
000210*                replaced by named deduction fields, Accounts did not
000220*                want another unlabelled occurs table to maintain.
000230* 05/01/26 vbc - Nsb-Credit-Points changed from comp to comp-3, has
000240*                to hold halves (2.25, 2.75, 4.25, 4.75).
000250*
000260 01  PY-Net-Salary-Record.
000270     03  Nsb-Gross-Salary            pic s9(7)v99 comp-3.
000280     03  Nsb-Pension-Deduction       pic s9(7)v99 comp-3.
000290     03  Nsb-Study-Fund-Deduction    pic s9(7)v99 comp-3.
000300     03  Nsb-Bituach-Leumi-Deduction pic s9(7)v99 comp-3.
000310     03  Nsb-Credit-Points           pic s9(1)v99 comp-3.
000320     03  Nsb-Credit-Discount         pic s9(7)v99 comp-3.
000330     03  Nsb-Income-Tax-Deduction    pic s9(7)v99 comp-3.
000340     03  Nsb-Total-Deductions        pic s9(7)v99 comp-3.
000350     03  Nsb-Net-Salary              pic s9(7)v99 comp-3.
000360     03  filler                      pic x(10).
000370*
