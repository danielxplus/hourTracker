000100* *******************************************
000110*                                          *
000120*  Tax Bracket & Statutory Constant Block  *
000130*     Not a file - COPY'd into WS of       *
000140*     pytaxn.  Literal table, amend here   *
000150*     each time the Finance Ministry       *
000160*     re-publishes the brackets.           *
000170* *******************************************
000180*
000190* 26/11/25 vbc - Created, 2026 edition brackets per Finance circular.
000200* 30/11/25 vbc - Bituach Leumi ceiling/rates split out of the bracket
000210*                table proper, they are a separate calc (see ZZ210).
000220* 15/12/25 vbc - Credit point constants added, was hard-coded in
000230*                ZZ230 before this date - do NOT do that again.
000240*
000250* Six income tax brackets, ascending ceiling order.  Last bracket's
000260* ceiling is never tested, amount above Brk-Ceiling (5) all goes in
000270* at Brk-Rate (6).
000280*
000290 01  PY-Tax-Bracket-Init.
000300     03  filler             pic x(8)      value "BRACKETS".
000310     03  filler             pic s9(7)v99  comp-3  value    7010.00.
000320     03  filler             pic s9v9(4)   comp-3  value    0.1000.
000330     03  filler             pic s9(7)v99  comp-3  value   10060.00.
000340     03  filler             pic s9v9(4)   comp-3  value    0.1400.
000350     03  filler             pic s9(7)v99  comp-3  value   19000.00.
000360     03  filler             pic s9v9(4)   comp-3  value    0.2000.
000370     03  filler             pic s9(7)v99  comp-3  value   25100.00.
000380     03  filler             pic s9v9(4)   comp-3  value    0.3100.
000390     03  filler             pic s9(7)v99  comp-3  value   46690.00.
000400     03  filler             pic s9v9(4)   comp-3  value    0.3500.
000410     03  filler             pic s9(7)v99  comp-3  value  999999.99.
000420     03  filler             pic s9v9(4)   comp-3  value    0.4700.
000430*
000440 01  PY-Tax-Bracket-Table  redefines  PY-Tax-Bracket-Init.
000450     03  filler             pic x(8).
000460     03  Brk-Entry                      occurs 6.
000470         05  Brk-Ceiling    pic s9(7)v99 comp-3.
000480         05  Brk-Rate       pic s9v9(4)  comp-3.
000490*
000500* Bituach Leumi / Health Tax split point - BR section 2.3
000510*
000520 77  Brk-Bl-Split-Point     pic s9(7)v99 comp-3  value    7703.00.
000530 77  Brk-Bl-Low-Rate        pic s9v9(4)  comp-3  value    0.0427.
000540 77  Brk-Bl-High-Rate       pic s9v9(4)  comp-3  value    0.1217.
000550*
000560* Pension & Study Fund percentages - BR sections 2.1 / 2.2
000570*
000580 77  Brk-Pension-Pcent      pic s9v9(4)  comp-3  value    0.0600.
000590 77  Brk-Study-Fund-Pcent   pic s9v9(4)  comp-3  value    0.0250.
000600*
000610* Credit points - BR section 2.5
000620*
000630 77  Brk-Credit-Male        pic s9v99    comp-3  value    2.25.
000640 77  Brk-Credit-Female      pic s9v99    comp-3  value    2.75.
000650 77  Brk-Credit-Ex-Soldier  pic s9v99    comp-3  value    2.00.
000660 77  Brk-Credit-Point-Value pic s9(3)v99 comp-3  value  242.00.
000670 77  Brk-Ex-Soldier-Mths-Lo pic 99       comp    value    0.
000680 77  Brk-Ex-Soldier-Mths-Hi pic 99       comp    value   36.
000690*
