000100* *******************************************
000110*                                          *
000120*  Record Definition For Summary File      *
000130*     Output of the roll-up unit,          *
000140*     one rec per worker processed         *
000150* *******************************************
000160*  File size 53 bytes.
000170*
000180* 27/11/25 vbc - Created from wspycoh skeleton.  QTD/YTD blocks all
000190*                dropped - the nightly wage chain only wants month +
000200*                trailing 7 days, not a quarter/year history file.
000210*
000220 01  PY-Summary-Record.
000230     03  Sum-User-Id            pic x(30).
000240     03  Sum-Month-Hours        pic s9(5)v99 comp-3.
000250     03  Sum-Week-Hours         pic s9(5)v99 comp-3.
000260     03  Sum-Hourly-Rate        pic s9(5)v99 comp-3.
000270     03  Sum-Expected-Salary    pic s9(7)v99 comp-3.
000280     03  Sum-Total-Tips         pic s9(5)v99 comp-3.
000290     03  filler                 pic x(7).
000300*
