000100* ****************************************************************
000110*                                                               *
000120*             Payroll   Monthly / Weekly Timesheet               *
000130*                    Summary Roll-Up Chain Step                 *
000140*                                                               *
000150* ****************************************************************
000160*
000170 identification          division.
000180* ================================
000190*
000200* **
000210      program-id.         pysumry.
000220* **
000230*    Author.             V B Coen FBCS, FIDM, FIDPM, 10/03/1986.
000240*                        For Applewood Computers.
000250*    Installation.       Applewood Computers, Bexleyheath, Kent.
000260*    Date-Written.       10/03/1986.
000270*    Date-Compiled.
000280*    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
000290*                        Distributed under the GNU General Public License.
000300*                        See the file COPYING for details.
000310* **
000320*    Remarks.            Rolls Shift-File up into one Summary-File
000330*                        record per worker - month-to-date hours,
000340*                        salary and tips, plus the trailing 7 Day
000350*                        hours total.  Started from vacprint, the
000360*                        Report Writer layout was stripped right
000370*                        out, see note of 06/12/25 below - this is
000380*                        a file-to-file roll up, no printed register.
000390* **
000400*    Called modules.     pydatex, function 1 - Julian Day serial only,
000410*                        used to test a Shift Date against the
000420*                        trailing 7 Day window without walking
000430*                        calendar boundaries by hand.
000440* **
000450*    Files used :
000460*                        shift.dat.     Shift detail, input, expects
000470*                                       records grouped by worker &
000480*                                       Date descending within worker,
000490*                                       per the extract note in Files.
000500*                        uset.dat.      Worker rate table, loaded to WS,
000510*                                       for the rate echo only.
000520*                        summary.dat.   Summary record, output.
000530* **
000540*    Error messages used.
000550* Program specific:
000560*                        PM001 - 3.
000570* **
000580*    Version.            See Prog-Name in WS.
000590* ****
000600*
000610* Changes:
000620* 10/03/86 vbc - 1.0.00 Created.
000630* 06/12/25 vbc - 1.0.01 Report Writer layout dropped, Accounts do not
000640*                want a printed timesheet from this step, the summary
000650*                file itself is the deliverable - confirmed by email.
000660* 14/12/25 vbc - 1.0.02 Week window re-done using pydatex Julian Day
000670*                test rather than hand-walking back 7 Days - the hand
000680*                walk broke at a month end, see fault PR-1209.
000690* 16/01/26 vbc       Copyright notice update superseding all previous notices.
000700* **
000710*
000720* *************************************************************************
000730* Copyright Notice.
000740* ****************
000750*
000760* This notice supersedes all prior copyright notices & was updated 2024-04-16.
000770*
000780* These files and programs are part of the Applewood Computers Accounting
000790* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000800*
000810* This program is now free software; you can redistribute it and/or modify it
000820* under the terms of the GNU General Public License as published by the
000830* Free Software Foundation; version 3 and later as revised for personal
000840* usage only and that includes for use within a business but without
000850* repackaging or for Resale in any way.
000860*
000870* ACAS is distributed in the hope that it will be useful, but WITHOUT
000880* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000890* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000900* for more details.
000910*
000920* *************************************************************************
000930*
000940 environment             division.
000950* ================================
000960*
000970 configuration            section.
000980 special-names.
000990     c01 is Top-Of-Form.
001000     class Pm-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001010     switch UPSI-0 is Pm-Test-Switch.
001020*
001030 input-output            section.
001040 file-control.
001050     select  Shift-File       assign to  "SHIFT-FILE"
001060                               organization  is  line sequential
001070                               file status   is  Pm-Shift-Status.
001080     select  User-Settings-File  assign to  "USER-SETTINGS-FILE"
001090                               organization  is  line sequential
001100                               file status   is  Pm-Uset-Status.
001110     select  Summary-File     assign to  "SUMMARY-FILE"
001120                               organization  is  line sequential
001130                               file status   is  Pm-Sum-Status.
001140*
001150 data                    division.
001160* ================================
001170*
001180 file                    section.
001190*
001200 fd  Shift-File.
001210 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyshf.cob".
001220*
001230 fd  User-Settings-File.
001240 copy "Documents-ACAS-Nightly-3.3-copybooks-wspyuset.cob".
001250*
001260 fd  Summary-File.
001270 copy "Documents-ACAS-Nightly-3.3-copybooks-wspysum.cob".
001280*
001290 working-storage         section.
001300* -----------------------
001310*
001320 77  Prog-Name           pic x(15)    value "PYSUMRY (1.0.02)".
001330*
001340 01  WS-Status-Block.
001350     03  Pm-Shift-Status     pic xx.
001360     03  Pm-Uset-Status      pic xx.
001370     03  Pm-Sum-Status       pic xx.
001380     03  filler              pic x(6).
001390*
001400 01  WS-Control-Fields.
001410     03  Ws-Eof              pic x.
001420         88  Ws-At-Eof           value "Y".
001430     03  Ws-Uset-Eof         pic x.
001440         88  Ws-Uset-At-Eof      value "Y".
001450     03  Ws-Uset-Count       pic 9(5)     comp.
001460     03  Ws-Sub              pic 9(5)     comp.
001470     03  Ws-Rec-Cnt          pic 9(7)     comp.
001480     03  filler              pic x(5).
001490*
001500 01  WS-Uset-Table.
001510     03  WS-Uset-Occ                occurs 500.
001520         05  WS-Uset-Id           pic x(30).
001530         05  WS-Uset-Rate         pic s9(5)v99 comp-3.
001540 01  WS-Uset-Table-R  redefines  WS-Uset-Table.
001550     03  filler              pic x(17000).
001560*
001570 01  WS-Prev-User            pic x(30)  value spaces.
001580*
001590* To-Day split for the calendar month test - Shift Date's own
001600* Ccyy/Mm need splitting out too, same group shape, below.
001610*
001620 01  WS-Today-Date.
001630     03  WS-Today-Ccyy       pic 9(4).
001640     03  WS-Today-Mm         pic 99.
001650     03  WS-Today-Dd         pic 99.
001660 01  WS-Today-Date9  redefines  WS-Today-Date  pic 9(8).
001670*
001680 01  WS-Shift-Date.
001690     03  WS-Shift-Ccyy       pic 9(4).
001700     03  WS-Shift-Mm         pic 99.
001710     03  WS-Shift-Dd         pic 99.
001720 01  WS-Shift-Date9  redefines  WS-Shift-Date  pic 9(8).
001730*
001740 01  WS-Jd-Fields.
001750     03  Ws-Today-Jd         pic s9(9)  comp.
001760     03  Ws-Shift-Jd         pic s9(9)  comp.
001770     03  Ws-Week-Start-Jd    pic s9(9)  comp.
001780     03  filler              pic x(4).
001790*
001800* Calling area for pydatex, function 1 only used by this step.
001810*
001820 01  WS-Date-Work.
001830     03  Px-Function        pic 9       comp.
001840     03  Px-Date-1          pic 9(8)    comp.
001850     03  Px-Date-2          pic 9(8)    comp.
001860     03  Px-Julian-Day      pic s9(9)   comp.
001870     03  Px-Day-Of-Week     pic 9       comp.
001880     03  Px-Whole-Months    pic s9(5)   comp.
001890*
001900 01  WS-Echo-Rate            pic s9(5)v99  comp-3.
001910*
001920 01  Error-Messages.
001930     03  PM001               pic x(30) value "PM001 Shift-File not found -".
001940     03  PM002               pic x(38) value "PM002 User-Settings-File not found -".
001950     03  PM003               pic x(32) value "PM003 Summary-File not creatable -".
001960*
001970 linkage                 section.
001980* ***************
001990*
002000 copy "Documents-ACAS-Nightly-3.3-copybooks-pycall.cob".
002010 01  To-Day                  pic 9(8)  comp.
002020*
002030 procedure division using  WS-Calling-Data  To-Day.
002040* =================================================
002050*
002060 AA000-Main              section.
002070*****************************
002080     move     zero  to  WS-Term-Code  Ws-Rec-Cnt.
002090     move     To-Day  to  WS-Today-Date9.
002100     move     1  to  Px-Function.
002110     move     To-Day  to  Px-Date-1.
002120     call     "pydatex"  using  WS-Date-Work.
002130     move     Px-Julian-Day  to  Ws-Today-Jd.
002140     compute  Ws-Week-Start-Jd = Ws-Today-Jd - 7.
002150*
002160     perform  AA010-Load-Uset-Table.
002170     if       WS-Term-Code  not =  zero
002180              goback  returning  WS-Term-Code.
002190*
002200     perform  AA050-Roll-Up-Shifts.
002210     goback   returning  zero.
002220*
002230 AA000-Exit.
002240     exit     section.
002250*
002260* *************************************************
002270*   Load Worker Rate Reference Table Into WS      *
002280* *************************************************
002290*
002300 AA010-Load-Uset-Table   section.
002310*****************************
002320     move     zero  to  Ws-Uset-Count.
002330     open     input  User-Settings-File.
002340     if       Pm-Uset-Status  not =  "00"
002350              display  PM002  Pm-Uset-Status
002360              move     1  to  WS-Term-Code
002370              go to    AA010-Exit.
002380     move     "N"  to  Ws-Uset-Eof.
002390     read     User-Settings-File  next record
002400              at end  move  "Y"  to  Ws-Uset-Eof.
002410     perform  AA011-Read-Uset-Record  thru  AA011-Exit
002420              until  Ws-Uset-At-Eof.
002430     close    User-Settings-File.
002440*
002450 AA010-Exit.
002460     exit     section.
002470*
002480* *************************************************
002490*   Out-of-line body for the User-Settings-File    *
002500*   read loop above.                               *
002510* *************************************************
002520*
002530 AA011-Read-Uset-Record.
002540     if       Pm-Uset-Status  not =  "00"
002550              move  "Y"  to  Ws-Uset-Eof
002560              go to  AA011-Exit.
002570     add      1  to  Ws-Uset-Count.
002580     move     Uset-User-Id      to  WS-Uset-Id (Ws-Uset-Count).
002590     move     Uset-Hourly-Rate  to  WS-Uset-Rate (Ws-Uset-Count).
002600     read     User-Settings-File  next record
002610              at end  move  "Y"  to  Ws-Uset-Eof.
002620*
002630 AA011-Exit.
002640     exit     section.
002650*
002660* *************************************************
002670*   Control Break Roll Up, By Worker              *
002680*   Shift-File is expected already grouped by     *
002690*   worker, Date descending within worker, per     *
002700*   the extract note in the Files section - we     *
002710*   do NOT sort it here.                           *
002720* *************************************************
002730*
002740 AA050-Roll-Up-Shifts    section.
002750*****************************
002760     open     input  Shift-File.
002770     if       Pm-Shift-Status  not =  "00"
002780              display  PM001  Pm-Shift-Status
002790              go to    AA050-Exit.
002800     open     output  Summary-File.
002810     if       Pm-Sum-Status  not =  "00"
002820              display  PM003  Pm-Sum-Status
002830              close    Shift-File
002840              go to    AA050-Exit.
002850*
002860     perform  ZZ400-Reset-Accumulators.
002870     move     "N"  to  Ws-Eof.
002880     read     Shift-File  next record  at end  move "Y" to Ws-Eof end-read.
002890*
002900     perform  AA051-Roll-Up-Record  thru  AA051-Exit
002910              until  Ws-At-Eof.
002920*
002930     if       WS-Prev-User  not =  spaces
002940              perform  ZZ430-Write-Summary.
002950*
002960     close    Shift-File  Summary-File.
002970*
002980 AA050-Exit.
002990     exit     section.
003000*
003010* *************************************************
003020*   Out-of-line body for the worker control-break  *
003030*   roll-up loop above.                             *
003040* *************************************************
003050*
003060 AA051-Roll-Up-Record.
003070     if       WS-Prev-User  not =  spaces  and
003080              Shift-User-Id  not =  WS-Prev-User
003090              perform  ZZ430-Write-Summary
003100              perform  ZZ400-Reset-Accumulators
003110     end-if.
003120     move     Shift-User-Id  to  WS-Prev-User.
003130     add      1  to  Ws-Rec-Cnt.
003140     perform  ZZ410-Month-Window.
003150     perform  ZZ420-Week-Window.
003160     read     Shift-File  next record  at end  move "Y" to Ws-Eof
003170              end-read.
003180*
003190 AA051-Exit.
003200     exit     section.
003210*
003220* *************************************************
003230*   Month Window - BR 4.1, BATCH FLOW step 3      *
003240* *************************************************
003250*
003260 ZZ410-Month-Window      section.
003270*****************************
003280     move     Shift-Date  to  WS-Shift-Date9.
003290     if       WS-Shift-Ccyy  =  WS-Today-Ccyy  and
003300              WS-Shift-Mm    =  WS-Today-Mm
003310              add  Shift-Hours       to  Sum-Month-Hours
003320              add  Shift-Salary      to  Sum-Expected-Salary
003330              add  Shift-Tip-Amount  to  Sum-Total-Tips
003340     end-if.
003350*
003360 ZZ410-Exit.
003370     exit     section.
003380*
003390* *************************************************
003400*   Week Window - BR 4.2, BATCH FLOW step 4       *
003410* *************************************************
003420*
003430 ZZ420-Week-Window       section.
003440*****************************
003450     move     1  to  Px-Function.
003460     move     Shift-Date  to  Px-Date-1.
003470     call     "pydatex"  using  WS-Date-Work.
003480     move     Px-Julian-Day  to  Ws-Shift-Jd.
003490     if       Ws-Shift-Jd  >=  Ws-Week-Start-Jd  and
003500              Ws-Shift-Jd  <=  Ws-Today-Jd
003510              add  Shift-Hours  to  Sum-Week-Hours
003520     end-if.
003530*
003540 ZZ420-Exit.
003550     exit     section.
003560*
003570* *************************************************
003580*   Write One Summary Record Per Worker - BR 4.4  *
003590* *************************************************
003600*
003610 ZZ430-Write-Summary     section.
003620*****************************
003630     move     WS-Prev-User  to  Sum-User-Id.
003640     move     zero          to  WS-Echo-Rate.
003650     perform  ZZ431-Find-Uset  thru  ZZ431-Exit
003660              varying  Ws-Sub  from  1  by  1
003670              until    Ws-Sub  >  Ws-Uset-Count.
003680     move     WS-Echo-Rate  to  Sum-Hourly-Rate.
003690     write    PY-Summary-Record.
003700     perform  ZZ440-Display-Summary.
003710*
003720 ZZ430-Exit.
003730     exit     section.
003740*
003750* *************************************************
003760*   Out-of-line body for the rate-echo table       *
003770*   search above - once a match is found, the      *
003780*   table index is forced past the limit so the    *
003790*   next UNTIL test ends the PERFORM, same effect   *
003800*   as exit perform.                                *
003810* *************************************************
003820*
003830 ZZ431-Find-Uset.
003840     if       WS-Uset-Id (Ws-Sub) = WS-Prev-User
003850              move  WS-Uset-Rate (Ws-Sub)  to  WS-Echo-Rate
003860              move  Ws-Uset-Count  to  Ws-Sub
003870     end-if.
003880*
003890 ZZ431-Exit.
003900     exit     section.
003910*
003920* *************************************************
003930*   Plain Columnar Echo Of The Summary Just       *
003940*   Written - no page headers, no control totals, *
003950*   Payroll only wanted it for the run log, not a  *
003960*   printed register - confirmed by email, same    *
003970*   as the Report Writer drop noted above.         *
003980* *************************************************
003990*
004000 ZZ440-Display-Summary   section.
004010*****************************
004020     display  Sum-User-Id       " "
004030              Sum-Month-Hours   " "
004040              Sum-Week-Hours    " "
004050              Sum-Hourly-Rate   " "
004060              Sum-Expected-Salary  " "
004070              Sum-Total-Tips.
004080*
004090 ZZ440-Exit.
004100     exit     section.
004110*
004120* *************************************************
004130*   Reset Accumulators For Next Worker            *
004140* *************************************************
004150*
004160 ZZ400-Reset-Accumulators  section.
004170*****************************
004180     move     zero  to  Sum-Month-Hours
004190                         Sum-Week-Hours
004200                         Sum-Expected-Salary
004210                         Sum-Total-Tips.
004220*
004230 ZZ400-Exit.
004240     exit     section.
